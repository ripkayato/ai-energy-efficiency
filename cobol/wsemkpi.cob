000100*******************************************************
000200*                                                      *
000300*  WORKING STORAGE FOR THE PERIOD KPI REPORT FIELDS    *
000400*        USED BY EMKPIR0 ONLY                          *
000500*******************************************************
000600*  NOT A FILE RECORD - THE KPI REPORT IS PRINTED VIA
000700*  REPORT WRITER, NOT WRITTEN TO A DATA FILE.
000800*
000900* 14/03/89 SLT - CREATED.
001000* 02/11/89 SLT - KPI-OPT-PCT AND KPI-PRICE MOVED HERE FROM
001100*                THE MAINLINE SO THEY PRINT IN SECTION 4,
001200*                TICKET EM-0014.
001300*
001400 01  EM-KPI-Block.
001500     03  EM-KPI-Period-Days        PIC 9(3)      COMP-3.
001600*                                  DEF 30 - NOMINAL REPORTING PERIOD
001700     03  EM-KPI-Opt-Pct            PIC 9(3)V99   COMP-3.
001800*                                  DEF 1.00 - OPTIMISATION PERCENT
001900     03  EM-KPI-Price              PIC 9(5)V99   COMP-3.
002000*                                  DEF 5.00 - ENERGY PRICE PER KWH
002100*
002200     03  EM-KPI-EnPI               PIC S9(5)V9999.
002300     03  EM-KPI-Baseline-EnPI      PIC S9(5)V9999.
002400     03  EM-KPI-EnPI-Dev-Pct       PIC S9(3)V99.
002500*
002600     03  EM-KPI-Total-Kwh          PIC S9(9)V99.
002700     03  EM-KPI-Excess-Kwh         PIC S9(9)V99.
002800     03  EM-KPI-Excess-Pct         PIC S9(3)V99.
002900     03  EM-KPI-Anom-Excess-Kwh    PIC S9(9)V99.
003000*
003100     03  EM-KPI-Avg-Eff            PIC S9(5)V99.
003200     03  EM-KPI-Min-Eff            PIC S9(5)V99.
003300     03  EM-KPI-Max-Eff            PIC S9(5)V99.
003400*
003500     03  EM-KPI-Savings-Kwh        PIC S9(9)V99.
003600     03  EM-KPI-Savings-Rub        PIC S9(11)V99.
003700     03  EM-KPI-Annual-Savings-Kwh PIC S9(9)V99.
003800     03  EM-KPI-Annual-Savings-Rub PIC S9(11)V99.
003900*
004000     03  EM-KPI-Avg-Power          PIC S9(7)V99.
004100     03  EM-KPI-Avg-Load           PIC S9(3)V99.
004200     03  FILLER                    PIC X(4).
