000100*******************************************************************
000200*                                                                 *
000300*             ENERGY KPI CALCULATOR - SUMMARY REPORT              *
000400*                                                                 *
000500*******************************************************************
000600 IDENTIFICATION DIVISION.
000700*================================
000800 PROGRAM-ID.            EMKPIR0.
000900*
001000 AUTHOR.                S L TURNER.
001100*
001200 INSTALLATION.          GULF COAST REFINING CO - DATA PROCESSING.
001300*
001400 DATE-WRITTEN.          14/03/89.
001500*
001600 DATE-COMPILED.
001700*
001800 SECURITY.              CONFIDENTIAL - PROPERTY OF GULF COAST
001900*                       REFINING CO.  NOT FOR DISTRIBUTION
002000*                       OUTSIDE THE DATA PROCESSING DEPT.
002100*
002200* REMARKS.              READS THE CLEAN-DATA, FORECAST AND
002300*                       ANOMALY STORES FOR THE REPORTING PERIOD
002400*                       AND PRINTS THE FOUR-SECTION KPI SUMMARY
002500*                       REPORT - ENPI, CONSUMPTION, EFFICIENCY
002600*                       AND ECONOMIC EFFECT.
002700*
002800*                       THE FORECAST AND ANOMALY STORES ARE
002900*                       OPTIONAL - A MISSING OR EMPTY FILE IS
003000*                       NOT AN ERROR, THE RELATED TOTALS ARE
003100*                       SIMPLY ZERO.  SEE 1200/1300 BELOW.
003200*
003300* FILES USED.
003400*                       EMCLNSTR    - CLEAN DATA STORE     (IN)
003500*                       EMFCSTR     - FORECAST STORE       (IN, OPTIONAL)
003600*                       EMANOSTR    - ANOMALY STORE        (IN, OPTIONAL)
003700*                       EMKPIRPT    - KPI SUMMARY REPORT   (OUT)
003800*
003900* ERROR MESSAGES USED.
004000*                       EM020.
004100*
004200* CHANGE LOG.
004300*-----------
004400* 14/03/89 SLT  - 1.00  CREATED.
004500* 02/11/89 SLT  - 1.01  OPT-PCT/PRICE MOVED TO WSEMKPI.COB,
004600*                       TICKET EM-0014.
004700* 19/07/91 SLT  - 1.02  ANNUAL SAVINGS NOW DIVIDES BY THE
004800*                       ACTUAL EM-KPI-PERIOD-DAYS RATHER THAN A
004900*                       HARD-CODED 30, EM-BUG-019.
005000* 03/12/94 CAB  - 1.03  MIN/MAX EFFICIENCY ADDED TO SECTION 3
005100*                       PER ENGINEERING REQUEST.
005200* 08/02/99 CAB  - 1.04  Y2K - RUN-DATE HEADING FIELD CONFIRMED
005300*                       4-DIGIT YEAR THROUGHOUT.
005400* 20/02/99 SLT  - 1.05  Y2K SIGN-OFF - SEE CERT EM-Y2K-003.
005450* 03/04/04 CAB  - 1.06  COL 127 PAGE-COUNTER EDIT WIDENED PZ9 TO
005460*                       PIC ZZ9 AFTER A CATCH-UP RUN CARRYING MORE
005470*                       THAN 99 PAGES TRUNCATED THE PAGE NUMBER ON
005480*                       THE HEADING, EM-BUG-031.
005500*
005600*******************************************************************
005700 ENVIRONMENT DIVISION.
005800*================================
005900 CONFIGURATION SECTION.
006000 SPECIAL-NAMES.
006100     CLASS NUMERIC-FLAG  FOR "Y" "N"
006200                      C01 IS TOP-OF-FORM.
006300 INPUT-OUTPUT SECTION.
006400 FILE-CONTROL.
006500     SELECT CLEAN-DATA-STORE
006600         ASSIGN TO    EMCLNSTR
006700         ORGANIZATION IS SEQUENTIAL
006800         FILE STATUS  IS WS-Clean-Open-Status.
006900     SELECT FORECAST-STORE
007000         ASSIGN TO    EMFCSTR
007100         ORGANIZATION IS SEQUENTIAL
007200         FILE STATUS  IS WS-Fcst-Open-Status.
007300     SELECT ANOMALY-STORE
007400         ASSIGN TO    EMANOSTR
007500         ORGANIZATION IS SEQUENTIAL
007600         FILE STATUS  IS WS-Anom-Open-Status.
007700     SELECT KPI-REPORT-FILE
007800         ASSIGN TO    EMKPIRPT
007900         ORGANIZATION IS LINE SEQUENTIAL
008000         FILE STATUS  IS WS-Rpt-Open-Status.
008100*
008200 DATA DIVISION.
008300*================================
008400 FILE SECTION.
008500*
008600 FD  CLEAN-DATA-STORE
008700     RECORD CONTAINS 80 CHARACTERS
008800     RECORDING MODE IS F.
008900 COPY "wsemclean.cob".
009000*
009100 FD  FORECAST-STORE
009200     RECORD CONTAINS 50 CHARACTERS
009300     RECORDING MODE IS F.
009400 COPY "wsemfcst.cob".
009500*
009600 FD  ANOMALY-STORE
009700     RECORD CONTAINS 60 CHARACTERS
009800     RECORDING MODE IS F.
009900 COPY "wsemanom.cob".
010000*
010100 FD  KPI-REPORT-FILE
010200     REPORT IS EM-KPI-Summary-Report.
010300*
010400 REPORT SECTION.
010500*--------------------------------
010600 RD  EM-KPI-Summary-Report
010700     CONTROL      FINAL
010800     PAGE LIMIT   60 LINES
010900     HEADING      1
011000     FIRST DETAIL 4
011100     LAST  DETAIL 56.
011200*
011300 01  EM-KPI-Rpt-Head  TYPE PAGE HEADING.
011400     03  LINE  1.
011500         05  COL  45     PIC X(22)   VALUE
011600                         "GULF COAST REFINING CO".
011700     03  LINE  2.
011800         05  COL   1     PIC X(17)   SOURCE Prog-Name.
011900         05  COL  35     PIC X(38)   VALUE
012000                         "ENERGY EFFICIENCY - KPI SUMMARY".
012100         05  COL 122     PIC X(5)    VALUE "PAGE ".
012200         05  COL 127     PIC ZZ9     SOURCE PAGE-COUNTER.
012300     03  LINE  3.
012400         05  COL   1     PIC X(14)   VALUE "PERIOD DAYS = ".
012500         05  COL  15     PIC ZZ9     SOURCE EM-KPI-Period-Days.
012600         05  COL  30     PIC X(11)   VALUE "RUN DATE = ".
012700         05  COL  41     PIC X(10)   SOURCE WS-Run-Date-Ed.
012800*
012900* SECTION 1 - ENPI.  PRINTED AS A FINAL CONTROL FOOTING - THERE
013000* IS NO REPEATING DETAIL LINE ON THIS REPORT, EVERY FIELD IS A
013100* ONE-TIME PERIOD SUMMARY, SO TERMINATE DRIVES ALL FOUR
013200* SECTIONS IN THE ORDER DECLARED BELOW.
013300*
013400 01  EM-KPI-Sect-1  TYPE CONTROL FOOTING FINAL LINE PLUS 2.
013500     03  COL   1     PIC X(34)   VALUE
013600                     "SECTION 1 - ENERGY PERF INDICATOR".
013700 01  EM-KPI-Sect-1-L1  TYPE CONTROL FOOTING FINAL LINE PLUS 1.
013800     03  COL   3     PIC X(22)   VALUE "ENPI (KWH PER PCT LOAD)".
013900     03  COL  40     PIC Z,ZZ9.9999  SOURCE EM-KPI-EnPI.
014000     03  COL  60     PIC X(14)   VALUE "BASELINE ENPI ".
014100     03  COL  76     PIC Z,ZZ9.9999  SOURCE EM-KPI-Baseline-EnPI.
014200 01  EM-KPI-Sect-1-L2  TYPE CONTROL FOOTING FINAL LINE PLUS 1.
014300     03  COL   3     PIC X(22)   VALUE "DEVIATION PCT".
014400     03  COL  40     PIC Z,ZZ9.99    SOURCE EM-KPI-EnPI-Dev-Pct.
014500     03  COL  60     PIC X(14)   VALUE "AVG POWER KWH ".
014600     03  COL  76     PIC Z,ZZ9.99    SOURCE EM-KPI-Avg-Power.
014700 01  EM-KPI-Sect-1-L3  TYPE CONTROL FOOTING FINAL LINE PLUS 1.
014800     03  COL  60     PIC X(14)   VALUE "AVG LOAD PCT  ".
014900     03  COL  76     PIC Z,ZZ9.99    SOURCE EM-KPI-Avg-Load.
015000*
015100 01  EM-KPI-Sect-2  TYPE CONTROL FOOTING FINAL LINE PLUS 2.
015200     03  COL   1     PIC X(27)   VALUE "SECTION 2 - CONSUMPTION".
015300 01  EM-KPI-Sect-2-L1  TYPE CONTROL FOOTING FINAL LINE PLUS 1.
015400     03  COL   3     PIC X(22)   VALUE "TOTAL KWH".
015500     03  COL  40     PIC Z,ZZZ,ZZ9.99 SOURCE EM-KPI-Total-Kwh.
015600     03  COL  60     PIC X(14)   VALUE "EXCESS KWH    ".
015700     03  COL  76     PIC Z,ZZZ,ZZ9.99 SOURCE EM-KPI-Excess-Kwh.
015800 01  EM-KPI-Sect-2-L2  TYPE CONTROL FOOTING FINAL LINE PLUS 1.
015900     03  COL   3     PIC X(22)   VALUE "EXCESS PCT".
016000     03  COL  40     PIC Z,ZZ9.99    SOURCE EM-KPI-Excess-Pct.
016100     03  COL  60     PIC X(14)   VALUE "ANOM EXCESS   ".
016200     03  COL  76     PIC Z,ZZZ,ZZ9.99 SOURCE EM-KPI-Anom-Excess-Kwh.
016300*
016400 01  EM-KPI-Sect-3  TYPE CONTROL FOOTING FINAL LINE PLUS 2.
016500     03  COL   1     PIC X(24)   VALUE "SECTION 3 - EFFICIENCY".
016600 01  EM-KPI-Sect-3-L1  TYPE CONTROL FOOTING FINAL LINE PLUS 1.
016700     03  COL   3     PIC X(22)   VALUE "AVG EFFICIENCY".
016800     03  COL  40     PIC Z,ZZ9.99    SOURCE EM-KPI-Avg-Eff.
016900     03  COL  60     PIC X(14)   VALUE "MIN EFFICIENCY".
017000     03  COL  76     PIC Z,ZZ9.99    SOURCE EM-KPI-Min-Eff.
017100     03  COL  95     PIC X(14)   VALUE "MAX EFFICIENCY".
017200     03  COL 111     PIC Z,ZZ9.99    SOURCE EM-KPI-Max-Eff.
017300*
017400 01  EM-KPI-Sect-4  TYPE CONTROL FOOTING FINAL LINE PLUS 2.
017500     03  COL   1     PIC X(27)   VALUE "SECTION 4 - ECONOMIC EFFECT".
017600 01  EM-KPI-Sect-4-L1  TYPE CONTROL FOOTING FINAL LINE PLUS 1.
017700     03  COL   3     PIC X(22)   VALUE "OPTIMIZATION PCT".
017800     03  COL  40     PIC Z,ZZ9.99    SOURCE EM-KPI-Opt-Pct.
017900     03  COL  60     PIC X(14)   VALUE "ENERGY PRICE  ".
018000     03  COL  76     PIC Z,ZZ9.99    SOURCE EM-KPI-Price.
018100 01  EM-KPI-Sect-4-L2  TYPE CONTROL FOOTING FINAL LINE PLUS 1.
018200     03  COL   3     PIC X(22)   VALUE "SAVINGS KWH".
018300     03  COL  40     PIC Z,ZZZ,ZZ9.99 SOURCE EM-KPI-Savings-Kwh.
018400     03  COL  60     PIC X(14)   VALUE "SAVINGS RUB   ".
018500     03  COL  76     PIC ZZ,ZZZ,ZZ9.99 SOURCE EM-KPI-Savings-Rub.
018600 01  EM-KPI-Sect-4-L3  TYPE CONTROL FOOTING FINAL LINE PLUS 1.
018700     03  COL   3     PIC X(22)   VALUE "ANNUAL SAVINGS KWH".
018800     03  COL  40     PIC Z,ZZZ,ZZ9.99 SOURCE EM-KPI-Annual-Savings-Kwh.
018900     03  COL  60     PIC X(14)   VALUE "ANNUAL SAV RUB".
019000     03  COL  76     PIC ZZ,ZZZ,ZZ9.99 SOURCE EM-KPI-Annual-Savings-Rub.
019100*
019200 WORKING-STORAGE SECTION.
019300*--------------------------------
019400 77  Prog-Name              PIC X(17) VALUE "EMKPIR0 (1.0.05)".
019410*
019420     COPY "wsemkpi.cob".
019500*
019600 01  WS-File-Status.
019700     03  WS-Clean-Open-Status   PIC XX.
019800     03  WS-Fcst-Open-Status    PIC XX.
019900     03  WS-Anom-Open-Status    PIC XX.
020000     03  WS-Rpt-Open-Status     PIC XX.
020100     03  WS-Clean-Status        PIC XX   VALUE "00".
020200     03  WS-Fcst-Status         PIC XX   VALUE "00".
020300     03  WS-Anom-Status         PIC XX   VALUE "00".
020350     03  FILLER                 PIC X(4).
020400*                               OUR OWN EOF SWITCHES.
020500*
020600 01  WS-Clean-Stats.
020700     03  WS-Clean-Count         PIC 9(5)      COMP     VALUE ZERO.
020800     03  WS-Power-Total         PIC S9(9)V99  COMP-3   VALUE ZERO.
020900     03  WS-Load-Total          PIC S9(7)V99  COMP-3   VALUE ZERO.
021000     03  WS-Eff-Total           PIC S9(7)V99  COMP-3   VALUE ZERO.
021100     03  WS-Min-Eff             PIC S9(5)V99           VALUE 99999.99.
021200     03  WS-Max-Eff             PIC S9(5)V99           VALUE -99999.99.
021300     03  FILLER                 PIC X(4).
021400*
021500 01  WS-Forecast-Stats.
021600     03  WS-Forecast-Total      PIC S9(9)V99  COMP-3   VALUE ZERO.
021700     03  FILLER                 PIC X(4).
021800*
021900 01  WS-Anomaly-Stats.
022000     03  WS-Anomaly-Excess-Sum  PIC S9(9)V99  COMP-3   VALUE ZERO.
022100     03  FILLER                 PIC X(4).
022200*
022300 01  WS-Period-Averages.
022400     03  WS-Avg-Power-4         PIC S9(7)V9999         VALUE ZERO.
022500     03  WS-Avg-Load-4          PIC S9(3)V9999         VALUE ZERO.
022600     03  FILLER                 PIC X(4).
022700*
022800* RUN DATE FOR THE HEADING - PICKED UP FROM THE SYSTEM CLOCK
022850* VIA ACCEPT FROM DATE, 4-DIGIT YEAR SINCE THE Y2K FIX (1.04).
022900* REDEFINES SPLITS IT OUT FOR THE EDITED HEADING FIELD BELOW.
023000*
023100 01  WS-Current-Date             PIC 9(8).
023200 01  WS-Current-Date-Parts REDEFINES WS-Current-Date.
023300     03  WS-Cur-Year             PIC 9(4).
023400     03  WS-Cur-Month            PIC 99.
023500     03  WS-Cur-Day              PIC 99.
023550*
023560* US-FORMAT VIEW - KEPT FROM AN EARLIER DRAFT OF THE HEADING
023570* THAT PRINTED MM/DD/YYYY FOR THE GULF COAST OFFICE VISITORS.
023580* NOT CURRENTLY SOURCED ON THE REPORT BUT LEFT IN PLACE.
023590*
023600 01  WS-Current-Date-USA REDEFINES WS-Current-Date.
023610     03  WS-Cur-USA-Year         PIC 9(4).
023620     03  WS-Cur-USA-Month        PIC 99.
023630     03  WS-Cur-USA-Day          PIC 99.
023700*
023800 01  WS-Run-Date-Ed              PIC X(10).
023900*
024000 01  Error-Messages.
024100     03  EM020  PIC X(46) VALUE
024200         "EM020 CLEAN DATA STORE MISSING OR EMPTY      ".
024250     03  FILLER PIC X(4).
024300*
024400 PROCEDURE DIVISION.
024500*================================
024600 1000-KPI-MAINLINE.
024700     PERFORM  1010-SET-DEFAULTS THRU 1010-EXIT.
024800     PERFORM  1050-OPEN-FILES THRU 1050-EXIT.
024900     IF       WS-Clean-Open-Status NOT = "00"
025000              DISPLAY EM020 UPON CONSOLE
025100              PERFORM 9000-CLOSE-FILES THRU 9000-EXIT
025200              MOVE 16 TO RETURN-CODE
025300              STOP RUN
025400     END-IF.
025500     PERFORM  1100-READ-CLEAN-RECORD THRU 1100-EXIT.
025600     PERFORM  1150-ACCUMULATE-CLEAN THRU 1150-EXIT
025700              UNTIL WS-Clean-Status = "10".
025800     IF       WS-Fcst-Open-Status = "00"
025900              PERFORM 1200-READ-FORECAST THRU 1200-EXIT
026000              PERFORM 1250-ACCUMULATE-FORECAST THRU 1250-EXIT
026100                       UNTIL WS-Fcst-Status = "10"
026200     END-IF.
026300     IF       WS-Anom-Open-Status = "00"
026400              PERFORM 1300-READ-ANOMALY THRU 1300-EXIT
026500              PERFORM 1350-ACCUMULATE-ANOMALY THRU 1350-EXIT
026600                       UNTIL WS-Anom-Status = "10"
026700     END-IF.
026800     PERFORM  2000-COMPUTE-KPIS THRU 2000-EXIT.
026900     PERFORM  3000-PRINT-REPORT THRU 3000-EXIT.
027000     PERFORM  9000-CLOSE-FILES THRU 9000-EXIT.
027100     STOP RUN.
027200*
027300 1010-SET-DEFAULTS.
027400*                       NO PARAMETER FILE EXISTS FOR THIS RUN
027500*                       YET - DEFAULTS HARD-CODED HERE UNTIL
027600*                       ENGINEERING ASKS FOR ONE, SEE EM-0014.
027700     MOVE     30   TO EM-KPI-Period-Days.
027800     MOVE     1.00 TO EM-KPI-Opt-Pct.
027900     MOVE     5.00 TO EM-KPI-Price.
028000     ACCEPT    WS-Current-Date FROM DATE YYYYMMDD.
028100     MOVE     WS-Cur-Year  TO WS-Run-Date-Ed (1:4).
028200     MOVE     "-"          TO WS-Run-Date-Ed (5:1).
028300     MOVE     WS-Cur-Month TO WS-Run-Date-Ed (6:2).
028400     MOVE     "-"          TO WS-Run-Date-Ed (8:1).
028500     MOVE     WS-Cur-Day   TO WS-Run-Date-Ed (9:2).
028600 1010-EXIT.
028700     EXIT.
028800*
028900 1050-OPEN-FILES.
029000     OPEN     INPUT  CLEAN-DATA-STORE.
029100     OPEN     INPUT  FORECAST-STORE.
029200     OPEN     INPUT  ANOMALY-STORE.
029300     OPEN     OUTPUT KPI-REPORT-FILE.
029400 1050-EXIT.
029500     EXIT.
029600*
029700 1100-READ-CLEAN-RECORD.
029800     READ     CLEAN-DATA-STORE
029900              AT END     MOVE "10" TO WS-Clean-Status
030000              NOT AT END MOVE "00" TO WS-Clean-Status
030100     END-READ.
030200 1100-EXIT.
030300     EXIT.
030400*
030500 1150-ACCUMULATE-CLEAN.
030600     ADD      1 TO WS-Clean-Count.
030700     ADD      CLN-POWER-KWH TO WS-Power-Total.
030800     ADD      CLN-LOAD-PCT  TO WS-Load-Total.
030900     ADD      CLN-EFFICIENCY TO WS-Eff-Total.
031000     IF       CLN-EFFICIENCY < WS-Min-Eff
031100              MOVE CLN-EFFICIENCY TO WS-Min-Eff
031200     END-IF.
031300     IF       CLN-EFFICIENCY > WS-Max-Eff
031400              MOVE CLN-EFFICIENCY TO WS-Max-Eff
031500     END-IF.
031600     PERFORM  1100-READ-CLEAN-RECORD THRU 1100-EXIT.
031700 1150-EXIT.
031800     EXIT.
031900*
032000 1200-READ-FORECAST.
032100     READ     FORECAST-STORE
032200              AT END     MOVE "10" TO WS-Fcst-Status
032300              NOT AT END MOVE "00" TO WS-Fcst-Status
032400     END-READ.
032500 1200-EXIT.
032600     EXIT.
032700*
032800 1250-ACCUMULATE-FORECAST.
032900     ADD      FCT-PREDICTED-KWH TO WS-Forecast-Total.
033000     PERFORM  1200-READ-FORECAST THRU 1200-EXIT.
033100 1250-EXIT.
033200     EXIT.
033300*
033400 1300-READ-ANOMALY.
033500     READ     ANOMALY-STORE
033600              AT END     MOVE "10" TO WS-Anom-Status
033700              NOT AT END MOVE "00" TO WS-Anom-Status
033800     END-READ.
033900 1300-EXIT.
034000     EXIT.
034100*
034200 1350-ACCUMULATE-ANOMALY.
034300     ADD      ANM-EXCESS-KWH TO WS-Anomaly-Excess-Sum.
034400     PERFORM  1300-READ-ANOMALY THRU 1300-EXIT.
034500 1350-EXIT.
034600     EXIT.
034700*
034800 2000-COMPUTE-KPIS.
034900     IF       WS-Clean-Count = 0
035000              MOVE ZERO TO WS-Min-Eff
035100              MOVE ZERO TO WS-Max-Eff
035150              MOVE ZERO TO EM-KPI-EnPI EM-KPI-Baseline-EnPI
035160                       EM-KPI-EnPI-Dev-Pct EM-KPI-Total-Kwh
035170                       EM-KPI-Excess-Kwh EM-KPI-Excess-Pct
035180                       EM-KPI-Anom-Excess-Kwh EM-KPI-Avg-Eff
035190                       EM-KPI-Min-Eff EM-KPI-Max-Eff
035195                       EM-KPI-Savings-Kwh EM-KPI-Savings-Rub
035196                       EM-KPI-Annual-Savings-Kwh
035197                       EM-KPI-Annual-Savings-Rub
035198                       EM-KPI-Avg-Power EM-KPI-Avg-Load
035200              GO TO 2000-EXIT
035300     END-IF.
035400     COMPUTE  WS-Avg-Power-4 ROUNDED =
035500              WS-Power-Total / WS-Clean-Count.
035600     COMPUTE  WS-Avg-Load-4 ROUNDED =
035700              WS-Load-Total / WS-Clean-Count.
035800     COMPUTE  EM-KPI-Avg-Power ROUNDED = WS-Avg-Power-4.
035900     COMPUTE  EM-KPI-Avg-Load  ROUNDED = WS-Avg-Load-4.
036000     COMPUTE  EM-KPI-Avg-Eff   ROUNDED =
036100              WS-Eff-Total / WS-Clean-Count.
036200     MOVE     WS-Min-Eff TO EM-KPI-Min-Eff.
036300     MOVE     WS-Max-Eff TO EM-KPI-Max-Eff.
036400     MOVE     WS-Power-Total TO EM-KPI-Total-Kwh.
036500     IF       WS-Avg-Load-4 > ZERO
036600              COMPUTE EM-KPI-EnPI ROUNDED =
036700                       WS-Avg-Power-4 / WS-Avg-Load-4
036800     ELSE
036900              MOVE ZERO TO EM-KPI-EnPI
037000     END-IF.
037100     COMPUTE  EM-KPI-Baseline-EnPI ROUNDED = EM-KPI-EnPI * 1.05.
037200     IF       EM-KPI-Baseline-EnPI > ZERO
037300              COMPUTE EM-KPI-EnPI-Dev-Pct ROUNDED =
037400                  (EM-KPI-EnPI - EM-KPI-Baseline-EnPI)
037500                       / EM-KPI-Baseline-EnPI * 100
037600     ELSE
037700              MOVE ZERO TO EM-KPI-EnPI-Dev-Pct
037800     END-IF.
037900     IF       WS-Forecast-Total > ZERO
038000              COMPUTE EM-KPI-Excess-Kwh ROUNDED =
038100                       EM-KPI-Total-Kwh - WS-Forecast-Total
038200              COMPUTE EM-KPI-Excess-Pct ROUNDED =
038300                       EM-KPI-Excess-Kwh / WS-Forecast-Total * 100
038400     ELSE
038500              MOVE ZERO TO EM-KPI-Excess-Kwh
038600              MOVE ZERO TO EM-KPI-Excess-Pct
038700     END-IF.
038800     MOVE     WS-Anomaly-Excess-Sum TO EM-KPI-Anom-Excess-Kwh.
038900     IF       EM-KPI-Excess-Kwh > ZERO
039000              COMPUTE EM-KPI-Savings-Kwh ROUNDED =
039100                       EM-KPI-Excess-Kwh * EM-KPI-Opt-Pct / 100
039200              COMPUTE EM-KPI-Savings-Rub ROUNDED =
039300                       EM-KPI-Savings-Kwh * EM-KPI-Price
039400              COMPUTE EM-KPI-Annual-Savings-Kwh ROUNDED =
039500                       EM-KPI-Savings-Kwh * 365
039600                           / EM-KPI-Period-Days
039700              COMPUTE EM-KPI-Annual-Savings-Rub ROUNDED =
039800                       EM-KPI-Annual-Savings-Kwh * EM-KPI-Price
039900     ELSE
040000              MOVE ZERO TO EM-KPI-Savings-Kwh
040100              MOVE ZERO TO EM-KPI-Savings-Rub
040200              MOVE ZERO TO EM-KPI-Annual-Savings-Kwh
040300              MOVE ZERO TO EM-KPI-Annual-Savings-Rub
040400     END-IF.
040500 2000-EXIT.
040600     EXIT.
040700*
040800* NO REPEATING DETAIL EXISTS ON THIS REPORT - INITIATE THEN
040900* TERMINATE DRIVES THE PAGE HEADING AND ALL FOUR FINAL CONTROL
041000* FOOTING GROUPS IN ONE SHOT.
041100*
041200 3000-PRINT-REPORT.
041300     INITIATE EM-KPI-Summary-Report.
041400     TERMINATE EM-KPI-Summary-Report.
041500 3000-EXIT.
041600     EXIT.
041700*
041800 9000-CLOSE-FILES.
041900     CLOSE    CLEAN-DATA-STORE.
042000     CLOSE    FORECAST-STORE.
042100     CLOSE    ANOMALY-STORE.
042200     CLOSE    KPI-REPORT-FILE.
042300 9000-EXIT.
042400     EXIT.
