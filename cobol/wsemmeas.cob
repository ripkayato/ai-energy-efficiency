000100*******************************************************
000200*                                                      *
000300*  RECORD DEFINITION FOR THE RAW METER READING FILE    *
000400*           (EMRAWIN / EM-RAW-DATA-STORE)              *
000500*      ONE RECORD PER HOURLY METER READING             *
000600*******************************************************
000700*  FILE SIZE 80 BYTES, FIXED, NO KEY - READ SEQUENTIAL
000800*  IN TIMESTAMP ORDER AS RECEIVED FROM THE DCS FEED.
000900*
001000* THESE FIELD DEFINITIONS MAY NEED CHANGING
001100*
001200* 04/02/87 RJM - CREATED.
001300* 17/09/87 RJM - ADDED EM-RAW-PRESENT-FLAGS, WAS A SEPARATE
001400*                INDICATOR RECORD ON THE DCS FEED, FOLDED IN.
001500*
001600 01  EM-RAW-RECORD.
001700     03  EM-RAW-TIMESTAMP          PIC X(19).
001800*                                  YYYY-MM-DD HH:MM:SS
001900     03  EM-RAW-POWER-KWH          PIC S9(7)V99.
002000*                                  ENERGY CONSUMED IN THE HOUR
002100*                                  SOURCE DATA RUNS 1400-1800 KWH
002200     03  EM-RAW-LOAD-PCT           PIC S9(3)V99.
002300*                                  EQUIPMENT LOAD PERCENT, 0-100 VALID
002400     03  EM-RAW-TEMP               PIC S9(3)V9.
002500*                                  AMBIENT TEMPERATURE DEG C
002600     03  EM-RAW-PRESENT-FLAGS.
002700*                                  ONE Y/N PER FIELD ABOVE, IN ORDER -
002800*                                  MISSING FLAG MEANS FIELD NOT SENT
002900*                                  BY THE METER AND RECORD IS DROPPED
003000*                                  BY THE ETL NORMALISE STEP.
003100         05  EM-RAW-FLAG-TIME      PIC X.
003200         05  EM-RAW-FLAG-POWER     PIC X.
003300         05  EM-RAW-FLAG-LOAD      PIC X.
003400         05  EM-RAW-FLAG-TEMP      PIC X.
003500     03  FILLER                    PIC X(39).
003600*                                  PAD TO 80 - ROOM FOR METER-ID ETC
003700*                                  IF MULTI-METER SUPPORT IS ADDED.
003800*
003900* BROKEN-DOWN VIEW OF THE TIMESTAMP, USED ONLY WHEN TRACING A
004000* DROPPED RECORD TO THE CONSOLE - SEE 0330-VALIDATE-RECORD.
004100*
004200 01  EM-RAW-RECORD-ALT REDEFINES EM-RAW-RECORD.
004300     03  RAWA-DATE.
004400         05  RAWA-YEAR             PIC 9(4).
004500         05  FILLER                PIC X.
004600         05  RAWA-MONTH            PIC 99.
004700         05  FILLER                PIC X.
004800         05  RAWA-DAY              PIC 99.
004900     03  FILLER                    PIC X.
005000     03  RAWA-TIME.
005100         05  RAWA-HOUR             PIC 99.
005200         05  FILLER                PIC X.
005300         05  RAWA-MINUTE           PIC 99.
005400         05  FILLER                PIC X.
005500         05  RAWA-SECOND           PIC 99.
005600     03  FILLER                    PIC X(61).
