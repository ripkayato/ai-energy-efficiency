000100*******************************************************
000200*                                                      *
000300*  RECORD DEFINITION FOR THE CONSUMPTION ANOMALY FILE  *
000400*        (EM-ANOMALY-STORE)                            *
000500*   OUTPUT OF EMANLZ0, INPUT TO EMKPIR0                 *
000600*******************************************************
000700*  FILE SIZE 60 BYTES, FIXED.  ZERO OR MORE RECORDS PER
000800*  RUN, ONE PER READING OUTSIDE MEAN +/- 2 SIGMA.
000900*
001000* THESE FIELD DEFINITIONS MAY NEED CHANGING
001100*
001200* 18/06/88 DKW - CREATED.
001300* 25/01/89 DKW - ANM-CAUSE WIDENED 12 TO 15 TO TAKE
001400*                "HIGH-CONSUMPTION" IN FULL, TICKET EM-REQ-021.
001500*
001600 01  EM-ANOMALY-RECORD.
001700     03  ANM-TIMESTAMP             PIC X(19).
001800     03  ANM-POWER-KWH             PIC S9(7)V99.
001900     03  ANM-EXCESS-KWH            PIC S9(7)V99.
002000*                                  ABOVE THE PERIOD MEAN, ZERO FOR
002100*                                  LOW-SIDE ANOMALIES.
002200     03  ANM-CAUSE                 PIC X(15).
002300*                                  OVERLOAD, LOW-EFFICIENCY,
002400*                                  EQUIPMENT-WEAR, HIGH-CONSUMPTION,
002500*                                  OR UNKNOWN.
002600     03  FILLER                    PIC X(8).
