000100*******************************************************
000200*                                                      *
000300*  RECORD DEFINITION FOR THE CONSUMPTION FORECAST FILE *
000400*        (EM-FORECAST-STORE)                           *
000500*   OUTPUT OF EMANLZ0, INPUT TO EMKPIR0                 *
000600*******************************************************
000700*  FILE SIZE 50 BYTES, FIXED.  7 RECORDS PER RUN, ONE
000800*  PER FORECAST DAY FOLLOWING THE LAST OBSERVED DAY.
000900*
001000* 18/06/88 DKW - CREATED.
001100*
001200 01  EM-FORECAST-RECORD.
001300     03  FCT-TIMESTAMP             PIC X(10).
001400*                                  FORECAST DAY, YYYY-MM-DD
001500     03  FCT-PREDICTED-KWH         PIC S9(7)V99.
001600     03  FCT-CONF-LOWER            PIC S9(7)V99.
001700     03  FCT-CONF-UPPER            PIC S9(7)V99.
001800     03  FILLER                    PIC X(13).
