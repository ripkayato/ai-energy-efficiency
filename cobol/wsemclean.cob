000100*******************************************************
000200*                                                      *
000300*  RECORD DEFINITION FOR THE CLEAN MEASUREMENT FILE    *
000400*        (EM-CLEAN-DATA-STORE)                         *
000500*   OUTPUT OF EMETL00, INPUT TO EMANLZ0 AND EMKPIR0     *
000600*******************************************************
000700*  FILE SIZE 80 BYTES, FIXED, WRITTEN IN INPUT (I.E.
000800*  CHRONOLOGICAL) ORDER - NO RE-SORT ON THE WAY OUT.
000900*
001000* 04/02/87 RJM - CREATED.
001100* 22/10/87 RJM - CLN-OUTLIER-FLAG ADDED FOLLOWING THE IQR
001200*                PASS REVIEW, TICKET EM-0007.
001250* 18/06/88 DKW - CLNA-DATE/CLNA-TIME BREAKDOWN ADDED FOR THE
001260*                FORECAST DAY ROLL-OVER IN EMANLZ0.
001300*
001400 01  EM-CLEAN-RECORD.
001500     03  CLN-TIMESTAMP             PIC X(19).
001600     03  CLN-POWER-KWH             PIC S9(7)V99.
001700     03  CLN-LOAD-PCT              PIC S9(3)V99.
001800     03  CLN-TEMP                  PIC S9(3)V9.
001900     03  CLN-EFFICIENCY            PIC S9(5)V99.
002000*                                  LOAD-PCT / POWER-KWH * 100
002100     03  CLN-SPEC-CONSUMPTION      PIC S9(7)V9999.
002200*                                  POWER-KWH / LOAD-PCT, KWH PER % LOAD
002300     03  CLN-OUTLIER-FLAG          PIC X.
002400*                                  Y = OUTSIDE THE IQR FENCE, N = INSIDE
002500     03  FILLER                    PIC X(24).
002600*
002700* BROKEN-DOWN VIEW OF THE TIMESTAMP, USED BY EMANLZ0 TO ADVANCE
002800* THE FORECAST DAY AND BY EMETL00 WHEN LOGGING A DROPPED RECORD.
002900*
003000 01  EM-CLEAN-RECORD-ALT REDEFINES EM-CLEAN-RECORD.
003100     03  CLNA-DATE.
003200         05  CLNA-YEAR             PIC 9(4).
003300         05  FILLER                PIC X.
003400         05  CLNA-MONTH            PIC 99.
003500         05  FILLER                PIC X.
003600         05  CLNA-DAY              PIC 99.
003700     03  FILLER                    PIC X.
003800     03  CLNA-TIME.
003900         05  CLNA-HOUR             PIC 99.
004000         05  FILLER                PIC X.
004100         05  CLNA-MINUTE           PIC 99.
004200         05  FILLER                PIC X.
004300         05  CLNA-SECOND           PIC 99.
004400     03  FILLER                    PIC X(61).
