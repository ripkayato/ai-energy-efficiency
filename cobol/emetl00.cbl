000100*******************************************************************
000200*                                                                 *
000300*                 ENERGY ETL  -  NORMALISE AND FLAG               *
000400*                                                                 *
000500*******************************************************************
000600 IDENTIFICATION DIVISION.
000700*================================
000800 PROGRAM-ID.            EMETL00.
000900*
001000 AUTHOR.                R J MASON.
001100*
001200 INSTALLATION.          GULF COAST REFINING CO - DATA PROCESSING.
001300*
001400 DATE-WRITTEN.          04/02/87.
001500*
001600 DATE-COMPILED.
001700*
001800 SECURITY.              CONFIDENTIAL - PROPERTY OF GULF COAST
001900*                       REFINING CO.  NOT FOR DISTRIBUTION
002000*                       OUTSIDE THE DATA PROCESSING DEPT.
002100*
002200* REMARKS.              ETL PASS OVER THE HOURLY METER READING
002300*                       FEED FOR THE BOILERHOUSE ENERGY MONITOR.
002400*                       READS EMRAWIN, KEEPS AN UNEDITED AUDIT
002500*                       COPY, NORMALISES AND DERIVES THE
002600*                       EFFICIENCY / SPECIFIC CONSUMPTION FIELDS,
002700*                       FLAGS STATISTICAL OUTLIERS BY THE IQR
002800*                       RULE AND WRITES THE CLEAN-DATA STORE
002900*                       READ BY EMANLZ0 AND EMKPIR0.
003000*
003100* FILES USED.
003200*                       EMRAWIN     - RAW HOURLY READINGS (IN)
003300*                       EMRAWSTR    - RAW AUDIT COPY       (OUT)
003400*                       EMCLNSTR    - CLEAN DATA STORE     (OUT)
003500*
003600* ERROR MESSAGES USED.
003700*                       EM001 - EM003.
003800*
003900* CHANGE LOG.
004000*-----------
004100* 04/02/87 RJM  - 1.00  CREATED FOR THE NO. 2 BOILERHOUSE TRIAL.
004200* 19/06/87 RJM  - 1.01  ADDED RAW AUDIT COPY - OPS WANTED A RE-RUN
004300*                       TRAIL WITHOUT RE-KEYING THE METER TAPES.
004400* 11/01/88 DKW  - 1.02  IQR OUTLIER PASS ADDED PER ENG REQUEST
004410*                       EM-REQ-014, WAS PREVIOUSLY A SIMPLE
004420*                       +/- 3 SIGMA CUT THAT ENGINEERING DISTRUSTED.
004600* 22/08/89 DKW  - 1.03  SPEC-CONSUMPTION FIELD ADDED, 4 DP.
004700* 14/03/91 SLT  - 1.04  ZERO AND NEGATIVE LOAD READINGS NOW
004800*                       DROPPED RATHER THAN ABENDING THE RUN.
004900* 02/10/92 SLT  - 1.05  CLEAN TABLE BOUNDS CHECK ADDED AFTER
005000*                       EM-BUG-009 (TABLE OVERFLOW ON A 31 DAY
005100*                       CATCH-UP RUN).
005200* 27/05/94 CAB  - 1.06  TIDIED PARAGRAPH NUMBERING TO MATCH THE
005300*                       DP STANDARDS MANUAL REV 4.
005400* 09/11/98 CAB  - 1.07  Y2K - EM-RAW-TIMESTAMP ALREADY CARRIES A
005500*                       4 DIGIT YEAR, CONFIRMED NO 2 DIGIT YEAR
005600*                       FIELDS ANYWHERE IN THIS PROGRAM.  NO CHANGE.
005700* 20/02/99 SLT  - 1.08  Y2K SIGN-OFF - SEE CERT EM-Y2K-003.
005800* 15/07/03 CAB  - 1.09  QUARTILE INTERPOLATION RE-CHECKED AGAINST
005900*                       ENGINEERING'S SPREADSHEET MODEL, NO CHANGE
006000*                       NEEDED - RESULTS TIED OUT TO 2 DP.
006100*
006200*******************************************************************
006300 ENVIRONMENT DIVISION.
006400*================================
006500 CONFIGURATION SECTION.
006600 SPECIAL-NAMES.
006700     CLASS NUMERIC-FLAG  FOR "Y" "N"
006800                      C01 IS TOP-OF-FORM.
006900 INPUT-OUTPUT SECTION.
007000 FILE-CONTROL.
007100     SELECT RAW-MEASUREMENTS-FILE
007200         ASSIGN TO    EMRAWIN
007300         ORGANIZATION IS SEQUENTIAL
007400         FILE STATUS  IS WS-Raw-Open-Status.
007500     SELECT RAW-DATA-STORE
007600         ASSIGN TO    EMRAWSTR
007700         ORGANIZATION IS SEQUENTIAL
007800         FILE STATUS  IS WS-Raw-Store-Status.
007900     SELECT CLEAN-DATA-STORE
008000         ASSIGN TO    EMCLNSTR
008100         ORGANIZATION IS SEQUENTIAL
008200         FILE STATUS  IS WS-Clean-Status.
008300*
008400 DATA DIVISION.
008500*================================
008600 FILE SECTION.
008700*
008800 FD  RAW-MEASUREMENTS-FILE
008900     RECORD CONTAINS 80 CHARACTERS
009000     RECORDING MODE IS F.
009100 COPY "wsemmeas.cob".
009200*
009300 FD  RAW-DATA-STORE
009400     RECORD CONTAINS 80 CHARACTERS
009500     RECORDING MODE IS F.
009600 01  EM-Raw-Store-Record   PIC X(80).
009700*
009800 FD  CLEAN-DATA-STORE
009900     RECORD CONTAINS 80 CHARACTERS
010000     RECORDING MODE IS F.
010100 COPY "wsemclean.cob".
010200*
010300 WORKING-STORAGE SECTION.
010400*--------------------------------
010500 77  Prog-Name              PIC X(17) VALUE "EMETL00 (1.0.09)".
010600*
010700 01  WS-File-Status.
010800     03  WS-Raw-Open-Status    PIC XX.
010900     03  WS-Raw-Store-Status   PIC XX.
011000     03  WS-Clean-Status       PIC XX.
011100     03  WS-Raw-Status         PIC XX    VALUE "00".
011150     03  FILLER                PIC X(4).
011200*                               OUR OWN EOF SWITCH, NOT A FILE STATUS.
011300*
011400 01  WS-Valid-Switch          PIC X     VALUE "N".
011500     88  WS-Record-Valid                VALUE "Y".
011600     88  WS-Record-Invalid               VALUE "N".
011700*
011800 01  WS-Counters.
011900     03  WS-Raw-Read-Count      PIC 9(7) COMP    VALUE ZERO.
012000     03  WS-Clean-Write-Count   PIC 9(7) COMP    VALUE ZERO.
012100     03  WS-Dropped-Count       PIC 9(7) COMP    VALUE ZERO.
012200     03  WS-Outlier-Count       PIC 9(7) COMP    VALUE ZERO.
012300     03  WS-Clean-Count         PIC 9(5) COMP    VALUE ZERO.
012400     03  Clean-Idx              PIC 9(5) COMP    VALUE ZERO.
012500     03  Sort-Idx               PIC 9(5) COMP    VALUE ZERO.
012600     03  Sub                    PIC 9(5) COMP    VALUE ZERO.
012700     03  Sub2                   PIC 9(5) COMP    VALUE ZERO.
012750     03  FILLER                 PIC X(4).
012800*
012900 01  WS-Report-Fields.
013000     03  WS-Raw-Read-Count-Ed      PIC ZZZ,ZZ9.
013100     03  WS-Clean-Write-Count-Ed   PIC ZZZ,ZZ9.
013200     03  WS-Dropped-Count-Ed       PIC ZZZ,ZZ9.
013300     03  WS-Outlier-Count-Ed       PIC ZZZ,ZZ9.
013350     03  FILLER                    PIC X(4).
013400*
013500* CLEAN-SET TABLE, HELD IN CHRONOLOGICAL (INPUT) ORDER SO THAT
013600* THE CLEAN-DATA-STORE IS WRITTEN IN INPUT ORDER PER THE FILES
013700* CONTRACT - THE QUARTILE PASS SORTS A SEPARATE COPY, NOT THIS
013800* TABLE.  750 = 31 DAYS AT AN HOURLY READING PLUS A MARGIN.
013900*
014000 01  EM-Clean-Table.
014100     03  EM-Clean-Entry OCCURS 750 TIMES.
014200         05  CLT-Timestamp           PIC X(19).
014300         05  CLT-Power-Kwh           PIC S9(7)V99.
014400         05  CLT-Load-Pct            PIC S9(3)V99.
014500         05  CLT-Temp                PIC S9(3)V9.
014600         05  CLT-Efficiency          PIC S9(5)V99.
014700         05  CLT-Spec-Consumption    PIC S9(7)V9999.
014800         05  CLT-Outlier-Flag        PIC X       VALUE "N".
014850         05  FILLER                  PIC X.
014900*
015000 01  EM-Sort-Table.
015100     03  EM-Sort-Entry   PIC S9(7)V99  OCCURS 750 TIMES.
015150     03  FILLER          PIC X(4).
015200*
015300 01  WS-Quartile-Work.
015400     03  WS-Q1                  PIC S9(7)V99.
015500     03  WS-Q3                  PIC S9(7)V99.
015600     03  WS-IQR                 PIC S9(7)V99.
015700     03  WS-Lower-Bound         PIC S9(7)V99.
015800     03  WS-Upper-Bound         PIC S9(7)V99.
015900     03  WS-N-Minus-1           PIC 9(5).
016000     03  WS-Swap                PIC S9(7)V99.
016050     03  FILLER                 PIC X(4).
016100*
016200* POSITION = P * (N-1), SPLIT INTO WHOLE AND FRACTIONAL PARTS
016300* FOR THE LINEAR INTERPOLATION - SEE 0550-INTERPOLATE.
016400*
016500 01  WS-IQR-Position             PIC 9(5)V9(4)   VALUE ZERO.
016600 01  WS-IQR-Position-Alt REDEFINES WS-IQR-Position.
016700     03  WS-IQR-Pos-Int          PIC 9(5).
016800     03  WS-IQR-Pos-Frac         PIC 9(4).
016900*
017000 01  WS-IQR-P                   PIC 9V9999.
017100 01  WS-IQR-Frac-Dec             PIC 9V9999.
017200 01  WS-IQR-Lo-Val               PIC S9(7)V99.
017300 01  WS-IQR-Hi-Val               PIC S9(7)V99.
017400 01  WS-IQR-Value                PIC S9(7)V99.
017500*
017600 01  WS-Efficiency               PIC S9(5)V99.
017700 01  WS-Spec-Consumption         PIC S9(7)V9999.
017800*
017900 01  Error-Messages.
018000     03  EM001  PIC X(46) VALUE
018100         "EM001 RAW MEASUREMENT FILE MISSING OR EMPTY  ".
018200     03  EM002  PIC X(46) VALUE
018300         "EM002 NO RECORDS SURVIVED NORMALISATION      ".
018400     03  EM003  PIC X(46) VALUE
018500         "EM003 CLEAN TABLE FULL - RECORD SKIPPED      ".
018550     03  FILLER PIC X(4).
018600*
018700 PROCEDURE DIVISION.
018800*================================
018900 0100-ETL-MAINLINE.
019000     PERFORM 0200-OPEN-FILES THRU 0200-EXIT.
019100     IF       WS-Raw-Open-Status NOT = "00"
019200              DISPLAY EM001 UPON CONSOLE
019300              PERFORM 0900-CLOSE-FILES THRU 0900-EXIT
019400              MOVE 16 TO RETURN-CODE
019500              STOP RUN
019600     END-IF.
019700     PERFORM 0300-READ-RAW-RECORD THRU 0300-EXIT.
019800     IF       WS-Raw-Status = "10"
019900              DISPLAY EM001 UPON CONSOLE
020000              PERFORM 0900-CLOSE-FILES THRU 0900-EXIT
020100              MOVE 16 TO RETURN-CODE
020200              STOP RUN
020300     END-IF.
020400     PERFORM 0400-PROCESS-ONE-RAW-RECORD THRU 0400-EXIT
020500              UNTIL WS-Raw-Status = "10".
020600     IF       WS-Clean-Count = ZERO
020700              DISPLAY EM002 UPON CONSOLE
020800              PERFORM 0900-CLOSE-FILES THRU 0900-EXIT
020900              MOVE 16 TO RETURN-CODE
021000              STOP RUN
021100     END-IF.
021200     PERFORM 0500-COMPUTE-QUARTILES THRU 0500-EXIT.
021300     PERFORM 0600-FLAG-AND-WRITE-CLEAN THRU 0600-EXIT
021400              VARYING Clean-Idx FROM 1 BY 1
021500              UNTIL Clean-Idx > WS-Clean-Count.
021600     PERFORM 0700-REPORT-COUNTS THRU 0700-EXIT.
021700     PERFORM 0900-CLOSE-FILES THRU 0900-EXIT.
021800     STOP RUN.
021900*
022000 0200-OPEN-FILES.
022100     OPEN     INPUT  RAW-MEASUREMENTS-FILE.
022200     OPEN     OUTPUT RAW-DATA-STORE.
022300     OPEN     OUTPUT CLEAN-DATA-STORE.
022400 0200-EXIT.
022500     EXIT.
022600*
022700 0300-READ-RAW-RECORD.
022800     READ     RAW-MEASUREMENTS-FILE
022900              AT END     MOVE "10" TO WS-Raw-Status
023000              NOT AT END MOVE "00" TO WS-Raw-Status
023100     END-READ.
023200 0300-EXIT.
023300     EXIT.
023400*
023500 0400-PROCESS-ONE-RAW-RECORD.
023600     ADD      1 TO WS-Raw-Read-Count.
023700     MOVE     EM-RAW-RECORD TO EM-Raw-Store-Record.
023800     WRITE    EM-Raw-Store-Record.
023900     PERFORM  0330-VALIDATE-RECORD THRU 0330-EXIT.
024000     IF       WS-Record-Valid
024100              PERFORM 0340-COMPUTE-DERIVED-FIELDS THRU 0340-EXIT
024200              PERFORM 0350-STORE-CLEAN-ENTRY THRU 0350-EXIT
024300     ELSE
024400              ADD 1 TO WS-Dropped-Count
024410              DISPLAY "EMETL00 - RECORD DROPPED, DATE "
024420                       RAWA-YEAR "-" RAWA-MONTH "-" RAWA-DAY
024430                       UPON CONSOLE
024500     END-IF.
024600     PERFORM  0300-READ-RAW-RECORD THRU 0300-EXIT.
024700 0400-EXIT.
024800     EXIT.
024900*
025000 0330-VALIDATE-RECORD.
025100     SET      WS-Record-Invalid TO TRUE.
025200     IF       EM-RAW-FLAG-TIME  NOT = "Y"
025300     OR       EM-RAW-FLAG-POWER NOT = "Y"
025400     OR       EM-RAW-FLAG-LOAD  NOT = "Y"
025500     OR       EM-RAW-FLAG-TEMP  NOT = "Y"
025600              GO TO 0330-EXIT
025700     END-IF.
025800     IF       EM-RAW-LOAD-PCT NOT > ZERO
025900     OR       EM-RAW-LOAD-PCT > 100
026000              GO TO 0330-EXIT
026100     END-IF.
026200     IF       EM-RAW-POWER-KWH NOT > ZERO
026300              GO TO 0330-EXIT
026400     END-IF.
026500     SET      WS-Record-Valid TO TRUE.
026600 0330-EXIT.
026700     EXIT.
026800*
026900 0340-COMPUTE-DERIVED-FIELDS.
027000*                       EFFICIENCY = LOAD-PCT / POWER-KWH * 100
027100     COMPUTE  WS-Efficiency ROUNDED =
027200              (EM-RAW-LOAD-PCT / EM-RAW-POWER-KWH) * 100.
027300*                       SPEC-CONSUMPTION = POWER-KWH / LOAD-PCT
027400     COMPUTE  WS-Spec-Consumption ROUNDED =
027500              EM-RAW-POWER-KWH / EM-RAW-LOAD-PCT.
027600 0340-EXIT.
027700     EXIT.
027800*
027900 0350-STORE-CLEAN-ENTRY.
028000     IF       WS-Clean-Count NOT < 750
028100              DISPLAY EM003 UPON CONSOLE
028200              GO TO 0350-EXIT
028300     END-IF.
028400     ADD      1 TO WS-Clean-Count.
028500     MOVE     WS-Clean-Count TO Clean-Idx.
028600     MOVE     EM-RAW-TIMESTAMP        TO CLT-Timestamp (Clean-Idx).
028700     MOVE     EM-RAW-POWER-KWH        TO CLT-Power-Kwh (Clean-Idx).
028800     MOVE     EM-RAW-LOAD-PCT         TO CLT-Load-Pct (Clean-Idx).
028900     MOVE     EM-RAW-TEMP             TO CLT-Temp (Clean-Idx).
029000     MOVE     WS-Efficiency           TO CLT-Efficiency (Clean-Idx).
029100     MOVE     WS-Spec-Consumption     TO CLT-Spec-Consumption (Clean-Idx).
029200     MOVE     "N"                     TO CLT-Outlier-Flag (Clean-Idx).
029300 0350-EXIT.
029400     EXIT.
029500*
029600 0500-COMPUTE-QUARTILES.
029700     PERFORM  0510-COPY-TO-SORT-TABLE THRU 0510-EXIT
029800              VARYING Clean-Idx FROM 1 BY 1
029900              UNTIL Clean-Idx > WS-Clean-Count.
030000     PERFORM  0520-INSERTION-SORT THRU 0520-EXIT.
030100     COMPUTE  WS-N-Minus-1 = WS-Clean-Count - 1.
030200     MOVE     0.2500 TO WS-IQR-P.
030300     PERFORM  0550-INTERPOLATE THRU 0550-EXIT.
030400     MOVE     WS-IQR-Value TO WS-Q1.
030500     MOVE     0.7500 TO WS-IQR-P.
030600     PERFORM  0550-INTERPOLATE THRU 0550-EXIT.
030700     MOVE     WS-IQR-Value TO WS-Q3.
030800     COMPUTE  WS-IQR = WS-Q3 - WS-Q1.
030900     COMPUTE  WS-Lower-Bound = WS-Q1 - (1.5 * WS-IQR).
031000     COMPUTE  WS-Upper-Bound = WS-Q3 + (1.5 * WS-IQR).
031100 0500-EXIT.
031200     EXIT.
031300*
031400 0510-COPY-TO-SORT-TABLE.
031500     MOVE     CLT-Power-Kwh (Clean-Idx) TO EM-Sort-Entry (Clean-Idx).
031600 0510-EXIT.
031700     EXIT.
031800*
031900* SIMPLE INSERTION SORT, ASCENDING - THE CLEAN-SET IS A BATCH
032000* OF AT MOST 750 ENTRIES SO AN O(N SQUARED) SORT IS CHEAP ENOUGH
032100* AND NEEDS NO SORT/MERGE FILES.
032200*
032300 0520-INSERTION-SORT.
032400     PERFORM  0521-SORT-OUTER THRU 0521-EXIT
032500              VARYING Sort-Idx FROM 2 BY 1
032600              UNTIL Sort-Idx > WS-Clean-Count.
032700 0520-EXIT.
032800     EXIT.
032900*
033000 0521-SORT-OUTER.
033100     MOVE     EM-Sort-Entry (Sort-Idx) TO WS-Swap.
033200     MOVE     Sort-Idx TO Sub.
033300     PERFORM  0522-SHIFT-UP THRU 0522-EXIT
033400              UNTIL Sub = 1
033500              OR    EM-Sort-Entry (Sub - 1) NOT > WS-Swap.
033600     MOVE     WS-Swap TO EM-Sort-Entry (Sub).
033700 0521-EXIT.
033800     EXIT.
033900*
034000 0522-SHIFT-UP.
034100     MOVE     EM-Sort-Entry (Sub - 1) TO EM-Sort-Entry (Sub).
034200     COMPUTE  Sub = Sub - 1.
034300 0522-EXIT.
034400     EXIT.
034500*
034600* LINEAR INTERPOLATION BETWEEN ORDER STATISTICS.  WS-IQR-P HOLDS
034700* THE PERCENTILE (0.2500 OR 0.7500) ON ENTRY, WS-IQR-VALUE HOLDS
034800* THE RESULT ON EXIT.  POSITION IS ZERO-BASED SO THE ARRAY
034900* SUBSCRIPTS BELOW ADD 1 TO MAP ONTO OUR 1-BASED TABLE.
035000*
035100 0550-INTERPOLATE.
035200     COMPUTE  WS-IQR-Position ROUNDED = WS-IQR-P * WS-N-Minus-1.
035300     COMPUTE  Sub  = WS-IQR-Pos-Int + 1.
035400     COMPUTE  Sub2 = Sub + 1.
035500     IF       Sub2 > WS-Clean-Count
035600              MOVE Sub TO Sub2
035700     END-IF.
035800     MOVE     EM-Sort-Entry (Sub)  TO WS-IQR-Lo-Val.
035900     MOVE     EM-Sort-Entry (Sub2) TO WS-IQR-Hi-Val.
036000     COMPUTE  WS-IQR-Frac-Dec ROUNDED =
036100              WS-IQR-Position - WS-IQR-Pos-Int.
036200     COMPUTE  WS-IQR-Value ROUNDED =
036300              WS-IQR-Lo-Val +
036400              (WS-IQR-Frac-Dec * (WS-IQR-Hi-Val - WS-IQR-Lo-Val)).
036500 0550-EXIT.
036600     EXIT.
036700*
036800 0600-FLAG-AND-WRITE-CLEAN.
036900     IF       CLT-Power-Kwh (Clean-Idx) < WS-Lower-Bound
037000     OR       CLT-Power-Kwh (Clean-Idx) > WS-Upper-Bound
037100              MOVE "Y" TO CLT-Outlier-Flag (Clean-Idx)
037200              ADD  1   TO WS-Outlier-Count
037300     END-IF.
037400     MOVE     CLT-Timestamp (Clean-Idx)        TO CLN-TIMESTAMP.
037500     MOVE     CLT-Power-Kwh (Clean-Idx)        TO CLN-POWER-KWH.
037600     MOVE     CLT-Load-Pct (Clean-Idx)         TO CLN-LOAD-PCT.
037700     MOVE     CLT-Temp (Clean-Idx)             TO CLN-TEMP.
037800     MOVE     CLT-Efficiency (Clean-Idx)       TO CLN-EFFICIENCY.
037900     MOVE     CLT-Spec-Consumption (Clean-Idx) TO CLN-SPEC-CONSUMPTION.
038000     MOVE     CLT-Outlier-Flag (Clean-Idx)     TO CLN-OUTLIER-FLAG.
038100     WRITE    EM-CLEAN-RECORD.
038200     ADD      1 TO WS-Clean-Write-Count.
038300 0600-EXIT.
038400     EXIT.
038500*
038600 0700-REPORT-COUNTS.
038700     MOVE     WS-Raw-Read-Count      TO WS-Raw-Read-Count-Ed.
038800     MOVE     WS-Dropped-Count       TO WS-Dropped-Count-Ed.
038900     MOVE     WS-Clean-Write-Count   TO WS-Clean-Write-Count-Ed.
039000     MOVE     WS-Outlier-Count       TO WS-Outlier-Count-Ed.
039100     DISPLAY  "EMETL00 - RAW RECORDS READ      = "
039200              WS-Raw-Read-Count-Ed UPON CONSOLE.
039300     DISPLAY  "EMETL00 - RECORDS DROPPED       = "
039400              WS-Dropped-Count-Ed UPON CONSOLE.
039500     DISPLAY  "EMETL00 - CLEAN RECORDS WRITTEN = "
039600              WS-Clean-Write-Count-Ed UPON CONSOLE.
039700     DISPLAY  "EMETL00 - OUTLIERS FLAGGED      = "
039800              WS-Outlier-Count-Ed UPON CONSOLE.
039900 0700-EXIT.
040000     EXIT.
040100*
040200 0900-CLOSE-FILES.
040300     CLOSE    RAW-MEASUREMENTS-FILE.
040400     CLOSE    RAW-DATA-STORE.
040500     CLOSE    CLEAN-DATA-STORE.
040600 0900-EXIT.
040700     EXIT.
