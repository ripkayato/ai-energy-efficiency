000100*******************************************************************
000200*                                                                 *
000300*            ENERGY ANALYZER  -  FORECAST AND ANOMALIES           *
000400*                                                                 *
000500*******************************************************************
000600 IDENTIFICATION DIVISION.
000700*================================
000800 PROGRAM-ID.            EMANLZ0.
000900*
001000 AUTHOR.                D K WHITLOW.
001100*
001200 INSTALLATION.          GULF COAST REFINING CO - DATA PROCESSING.
001300*
001400 DATE-WRITTEN.          18/06/88.
001500*
001600 DATE-COMPILED.
001700*
001800 SECURITY.              CONFIDENTIAL - PROPERTY OF GULF COAST
001900*                       REFINING CO.  NOT FOR DISTRIBUTION
002000*                       OUTSIDE THE DATA PROCESSING DEPT.
002100*
002200* REMARKS.              READS THE CLEAN-DATA STORE WRITTEN BY
002300*                       EMETL00, ACCUMULATES THE MEAN AND SAMPLE
002400*                       STD DEVIATION OF POWER-KWH, EMITS A 7
002500*                       DAY FLAT-LINE FORECAST WITH CONFIDENCE
002600*                       BOUNDS, FLAGS READINGS OUTSIDE MEAN +/-
002700*                       2 SIGMA AS ANOMALIES WITH A CAUSE CODE,
002800*                       AND REPORTS IN-SAMPLE MAPE/RMSE.
002900*
003000*                       NO INTRINSIC FUNCTIONS ARE AVAILABLE ON
003100*                       THIS COMPILER - SQUARE ROOT IS DONE BY
003200*                       HAND, SEE 2350-COMPUTE-SQRT.
003300*
003400* FILES USED.
003500*                       EMCLNSTR    - CLEAN DATA STORE     (IN)
003600*                       EMFCSTR     - FORECAST STORE       (OUT)
003700*                       EMANOSTR    - ANOMALY STORE        (OUT)
003800*
003900* ERROR MESSAGES USED.
004000*                       EM010.
004100*
004200* CHANGE LOG.
004300*-----------
004400* 18/06/88 DKW  - 1.00  CREATED - FLAT-LINE FORECAST PENDING
004500*                       ENGINEERING'S SIGN-OFF ON A TREND MODEL
004600*                       THAT NEVER MATERIALISED.  STILL FLAT.
004700* 25/01/89 DKW  - 1.01  ANOMALY CAUSE CLASSIFICATION ADDED PER
004800*                       MAINT REQUEST EM-REQ-021.
004900* 30/09/90 SLT  - 1.02  RULE PRECEDENCE CORRECTED - OVERLOAD WAS
005000*                       BEING MASKED BY EQUIPMENT-WEAR, SHOULD
005100*                       BE THE OTHER WAY, EM-BUG-015.
005200* 08/02/93 SLT  - 1.03  MAPE/RMSE ACCURACY REPORT ADDED AT
005300*                       ENGINEERING'S REQUEST FOR TRENDING.
005400* 16/11/95 CAB  - 1.04  SAMPLE (N-1) STD DEV REPLACES THE
005500*                       POPULATION FORMULA - TIES OUT TO THE
005600*                       SPREADSHEET MODEL NOW, EM-BUG-022.
005700* 12/10/98 CAB  - 1.05  Y2K - FORECAST DAY ROLL-OVER CHECKED
005800*                       THROUGH 31/12/1999 TO 01/01/2000 AND
005900*                       THE 2000 LEAP YEAR, ALL OK.
006000* 20/02/99 SLT  - 1.06  Y2K SIGN-OFF - SEE CERT EM-Y2K-003.
006050* 11/09/02 CAB  - 1.07  WS-MAPE-ED WIDENED TO ZZZZ9.99 AFTER A RUN
006060*                       AGAINST A BAD REFERENCE PERIOD PUSHED MAPE
006070*                       OVER 999% AND TRUNCATED THE CONSOLE LINE,
006080*                       EM-BUG-031.
006100*
006200*******************************************************************
006300 ENVIRONMENT DIVISION.
006400*================================
006500 CONFIGURATION SECTION.
006600 SPECIAL-NAMES.
006700     CLASS NUMERIC-FLAG  FOR "Y" "N"
006800                      C01 IS TOP-OF-FORM.
006900 INPUT-OUTPUT SECTION.
007000 FILE-CONTROL.
007100     SELECT CLEAN-DATA-STORE
007200         ASSIGN TO    EMCLNSTR
007300         ORGANIZATION IS SEQUENTIAL
007400         FILE STATUS  IS WS-Clean-Open-Status.
007500     SELECT FORECAST-STORE
007600         ASSIGN TO    EMFCSTR
007700         ORGANIZATION IS SEQUENTIAL
007800         FILE STATUS  IS WS-Fcst-Status.
007900     SELECT ANOMALY-STORE
008000         ASSIGN TO    EMANOSTR
008100         ORGANIZATION IS SEQUENTIAL
008200         FILE STATUS  IS WS-Anom-Status.
008300*
008400 DATA DIVISION.
008500*================================
008600 FILE SECTION.
008700*
008800 FD  CLEAN-DATA-STORE
008900     RECORD CONTAINS 80 CHARACTERS
009000     RECORDING MODE IS F.
009100 COPY "wsemclean.cob".
009200*
009300 FD  FORECAST-STORE
009400     RECORD CONTAINS 50 CHARACTERS
009500     RECORDING MODE IS F.
009600 COPY "wsemfcst.cob".
009700*
009800 FD  ANOMALY-STORE
009900     RECORD CONTAINS 60 CHARACTERS
010000     RECORDING MODE IS F.
010100 COPY "wsemanom.cob".
010200*
010300 WORKING-STORAGE SECTION.
010400*--------------------------------
010500 77  Prog-Name              PIC X(17) VALUE "EMANLZ0 (1.0.06)".
010600*
010700 01  WS-File-Status.
010800     03  WS-Clean-Open-Status  PIC XX.
010900     03  WS-Fcst-Status        PIC XX.
011000     03  WS-Anom-Status        PIC XX.
011100     03  WS-Clean-Status       PIC XX    VALUE "00".
011150     03  FILLER                PIC X(4).
011200*                               OUR OWN EOF SWITCH.
011300*
011400 01  WS-Counters.
011500     03  WS-Stat-Count          PIC 9(5) COMP    VALUE ZERO.
011600     03  WS-Anomaly-Count       PIC 9(7) COMP    VALUE ZERO.
011700     03  WS-Forecast-Count      PIC 9(3) COMP    VALUE ZERO.
011800     03  Idx                    PIC 9(5) COMP    VALUE ZERO.
011900     03  Sub                    PIC 9(5) COMP    VALUE ZERO.
011950     03  FILLER                 PIC X(4).
012000*
012100* STATISTICS TABLE - ONE ENTRY PER CLEAN RECORD READ.  750 = 31
012200* DAYS HOURLY PLUS A MARGIN, SAME BOUND AS THE EMETL00 TABLE.
012300*
012400 01  EM-Stat-Table.
012500     03  EM-Stat-Entry OCCURS 750 TIMES.
012600         05  STT-Timestamp          PIC X(19).
012700         05  STT-Power-Kwh          PIC S9(7)V99.
012800         05  STT-Load-Pct           PIC S9(3)V99.
012900         05  STT-Efficiency         PIC S9(5)V99.
013000         05  FILLER                 PIC X(2).
013100*
013200 01  WS-Statistics.
013300     03  WS-Power-Sum           PIC S9(11)V99  COMP-3  VALUE ZERO.
013400     03  WS-Mean                PIC S9(7)V9999         VALUE ZERO.
013500     03  WS-Sum-Sq-Dev          PIC S9(13)V9999 COMP-3 VALUE ZERO.
013600     03  WS-Variance            PIC S9(9)V9999         VALUE ZERO.
013700     03  WS-Sigma               PIC S9(7)V9999         VALUE ZERO.
013800     03  WS-Dev                 PIC S9(7)V9999.
013900     03  WS-Sq-Dev              PIC S9(9)V9999.
014000     03  FILLER                 PIC X(4).
014100*
014200 01  WS-Anomaly-Work.
014300     03  WS-Anom-Lower          PIC S9(7)V9999.
014400     03  WS-Anom-Upper          PIC S9(7)V9999.
014500     03  WS-Excess-Kwh          PIC S9(7)V99.
014600     03  WS-Cause               PIC X(15).
014650     03  FILLER                 PIC X(4).
014700*
014800 01  WS-Accuracy-Work.
014900     03  WS-Sum-Pct-Err         PIC S9(9)V9999  COMP-3  VALUE ZERO.
015000     03  WS-Pct-Err             PIC S9(5)V9999.
015100     03  WS-Mape                PIC S9(5)V99.
015200     03  WS-Rmse                PIC S9(5)V99.
015300     03  WS-Actual-Diff         PIC S9(7)V9999.
015350     03  FILLER                 PIC X(4).
015400*
015500 01  WS-Report-Fields.
015600     03  WS-Forecast-Count-Ed   PIC ZZ9.
015700     03  WS-Anomaly-Count-Ed    PIC ZZZ,ZZ9.
015800     03  WS-Mape-Ed             PIC ZZZZ9.99.
015850*                       WIDENED 1.07, EM-BUG-031 - SEE CHANGE LOG.
015900     03  WS-Rmse-Ed             PIC ZZZZ9.99.
015950     03  FILLER                 PIC X(4).
016000*
016100* LAST OBSERVED DAY, PARSED SO THE FORECAST CAN BE ROLLED
016200* FORWARD ONE DAY AT A TIME - SEE 2130-ADD-ONE-DAY.
016300*
016400 01  WS-Last-Date                PIC X(10)  VALUE "0000-00-00".
016500 01  WS-Last-Date-Parts REDEFINES WS-Last-Date.
016600     03  WS-Last-Year            PIC 9(4).
016700     03  FILLER                  PIC X.
016800     03  WS-Last-Month           PIC 99.
016900     03  FILLER                  PIC X.
017000     03  WS-Last-Day             PIC 99.
017100*
017200 01  WS-Forecast-Date            PIC X(10)  VALUE "0000-00-00".
017300 01  WS-Forecast-Date-Parts REDEFINES WS-Forecast-Date.
017400     03  WS-Fcst-Year            PIC 9(4).
017500     03  FILLER                  PIC X.
017600     03  WS-Fcst-Month           PIC 99.
017700     03  FILLER                  PIC X.
017800     03  WS-Fcst-Day             PIC 99.
017900*
018000* CALENDAR TABLE FOR DAY ROLL-OVER, FEBRUARY RE-CHECKED FOR
018100* LEAP YEARS IN 2140-CHECK-LEAP-YEAR.
018200*
018300 01  WS-Days-In-Month-Literal.
018400     03  FILLER                  PIC 99  VALUE 31.
018500     03  FILLER                  PIC 99  VALUE 28.
018600     03  FILLER                  PIC 99  VALUE 31.
018700     03  FILLER                  PIC 99  VALUE 30.
018800     03  FILLER                  PIC 99  VALUE 31.
018900     03  FILLER                  PIC 99  VALUE 30.
019000     03  FILLER                  PIC 99  VALUE 31.
019100     03  FILLER                  PIC 99  VALUE 31.
019200     03  FILLER                  PIC 99  VALUE 30.
019300     03  FILLER                  PIC 99  VALUE 31.
019400     03  FILLER                  PIC 99  VALUE 30.
019500     03  FILLER                  PIC 99  VALUE 31.
019600 01  WS-Days-In-Month REDEFINES WS-Days-In-Month-Literal.
019700     03  WS-DIM-Entry            PIC 99  OCCURS 12 TIMES.
019800*
019900 01  WS-Days-This-Month          PIC 99.
020000 01  WS-Temp-Div                 PIC 9(4).
020100 01  WS-Temp-Rem                 PIC 9(4).
020200*
020300* SQUARE ROOT WORK AREA - NEWTON'S METHOD, NO INTRINSIC
020400* FUNCTION AVAILABLE.  20 ITERATIONS CONVERGES WELL INSIDE
020500* 2 DECIMAL PLACES FOR THE MAGNITUDES THIS PROGRAM SEES.
020600*
020700 01  WS-Sqrt-Work.
020800     03  WS-Sqrt-Input           PIC S9(13)V9999.
020900     03  WS-Sqrt-Guess           PIC S9(13)V9999.
021000     03  WS-Sqrt-Iter            PIC 99       COMP.
021100     03  WS-Sqrt-Result          PIC S9(13)V9999.
021150     03  FILLER                  PIC X(4).
021200*
021300 01  Error-Messages.
021400     03  EM010  PIC X(46) VALUE
021500         "EM010 CLEAN DATA STORE MISSING OR EMPTY      ".
021550     03  FILLER PIC X(4).
021600*
021700 PROCEDURE DIVISION.
021800*================================
021900 1000-ANALYZER-MAINLINE.
022000     PERFORM  1050-OPEN-FILES THRU 1050-EXIT.
022100     IF       WS-Clean-Open-Status NOT = "00"
022200              DISPLAY EM010 UPON CONSOLE
022300              PERFORM 9000-CLOSE-FILES THRU 9000-EXIT
022400              MOVE 16 TO RETURN-CODE
022500              STOP RUN
022600     END-IF.
022700     PERFORM  1100-READ-CLEAN-RECORD THRU 1100-EXIT.
022800     IF       WS-Clean-Status = "10"
022900              DISPLAY EM010 UPON CONSOLE
023000              PERFORM 9000-CLOSE-FILES THRU 9000-EXIT
023100              MOVE 16 TO RETURN-CODE
023200              STOP RUN
023300     END-IF.
023400     PERFORM  1200-ACCUMULATE-STATISTICS THRU 1200-EXIT
023500              UNTIL WS-Clean-Status = "10".
023600     PERFORM  2000-COMPUTE-MEAN-SIGMA THRU 2000-EXIT.
023700     MOVE     WS-Last-Date TO WS-Forecast-Date.
023800     PERFORM  2100-BUILD-FORECAST THRU 2100-EXIT
023900              VARYING WS-Forecast-Count FROM 1 BY 1
024000              UNTIL WS-Forecast-Count > 7.
024100     IF       WS-Sigma NOT = ZERO
024200              PERFORM 2200-DETECT-ANOMALIES THRU 2200-EXIT
024300                       VARYING Idx FROM 1 BY 1
024400                       UNTIL Idx > WS-Stat-Count
024500     END-IF.
024600     PERFORM  2300-COMPUTE-ACCURACY THRU 2300-EXIT.
024700     PERFORM  3000-REPORT-RESULTS THRU 3000-EXIT.
024800     PERFORM  9000-CLOSE-FILES THRU 9000-EXIT.
024900     STOP RUN.
025000*
025100 1050-OPEN-FILES.
025200     OPEN     INPUT  CLEAN-DATA-STORE.
025300     OPEN     OUTPUT FORECAST-STORE.
025400     OPEN     OUTPUT ANOMALY-STORE.
025500 1050-EXIT.
025600     EXIT.
025700*
025800 1100-READ-CLEAN-RECORD.
025900     READ     CLEAN-DATA-STORE
026000              AT END     MOVE "10" TO WS-Clean-Status
026100              NOT AT END MOVE "00" TO WS-Clean-Status
026200     END-READ.
026300 1100-EXIT.
026400     EXIT.
026500*
026600 1200-ACCUMULATE-STATISTICS.
026700     ADD      1 TO WS-Stat-Count.
026800     MOVE     CLN-TIMESTAMP             TO STT-Timestamp (WS-Stat-Count).
026900     MOVE     CLN-POWER-KWH             TO STT-Power-Kwh (WS-Stat-Count).
027000     MOVE     CLN-LOAD-PCT              TO STT-Load-Pct (WS-Stat-Count).
027100     MOVE     CLN-EFFICIENCY            TO STT-Efficiency (WS-Stat-Count).
027200     ADD      CLN-POWER-KWH             TO WS-Power-Sum.
027250*                       TAKEN OFF THE CLNA-DATE BREAKDOWN RATHER
027260*                       THAN RE-SLICING CLN-TIMESTAMP - THE PARSE
027270*                       IS ALREADY DONE FOR US BY THE REDEFINES.
027280     MOVE     CLNA-YEAR                 TO WS-Last-Year.
027290     MOVE     CLNA-MONTH                TO WS-Last-Month.
027300     MOVE     CLNA-DAY                  TO WS-Last-Day.
027400     PERFORM  1100-READ-CLEAN-RECORD THRU 1100-EXIT.
027500 1200-EXIT.
027600     EXIT.
027700*
027800 2000-COMPUTE-MEAN-SIGMA.
027900     COMPUTE  WS-Mean ROUNDED = WS-Power-Sum / WS-Stat-Count.
028000     IF       WS-Stat-Count > 1
028100              PERFORM 2010-ACCUM-SQ-DEV THRU 2010-EXIT
028200                       VARYING Idx FROM 1 BY 1
028300                       UNTIL Idx > WS-Stat-Count
028400              COMPUTE WS-Variance ROUNDED =
028500                       WS-Sum-Sq-Dev / (WS-Stat-Count - 1)
028600              MOVE    WS-Variance TO WS-Sqrt-Input
028700              PERFORM 2350-COMPUTE-SQRT THRU 2350-EXIT
028800              MOVE    WS-Sqrt-Result TO WS-Sigma
028900     ELSE
029000              MOVE ZERO TO WS-Sigma
029100     END-IF.
029200 2000-EXIT.
029300     EXIT.
029400*
029500 2010-ACCUM-SQ-DEV.
029600     COMPUTE  WS-Dev = STT-Power-Kwh (Idx) - WS-Mean.
029700     COMPUTE  WS-Sq-Dev = WS-Dev * WS-Dev.
029800     ADD      WS-Sq-Dev TO WS-Sum-Sq-Dev.
029900 2010-EXIT.
030000     EXIT.
030100*
030200 2100-BUILD-FORECAST.
030300     PERFORM  2130-ADD-ONE-DAY THRU 2130-EXIT.
030400     MOVE     WS-Forecast-Date TO FCT-TIMESTAMP.
030500     COMPUTE  FCT-PREDICTED-KWH ROUNDED = WS-Mean.
030600     COMPUTE  FCT-CONF-LOWER    ROUNDED = WS-Mean - (2 * WS-Sigma).
030700     COMPUTE  FCT-CONF-UPPER    ROUNDED = WS-Mean + (2 * WS-Sigma).
030800     WRITE    EM-FORECAST-RECORD.
030900 2100-EXIT.
031000     EXIT.
031100*
031200 2130-ADD-ONE-DAY.
031300     ADD      1 TO WS-Fcst-Day.
031400     MOVE     WS-Fcst-Month TO Sub.
031500     MOVE     WS-DIM-Entry (Sub) TO WS-Days-This-Month.
031600     IF       WS-Fcst-Month = 2
031700              PERFORM 2140-CHECK-LEAP-YEAR THRU 2140-EXIT
031800     END-IF.
031900     IF       WS-Fcst-Day NOT > WS-Days-This-Month
032000              GO TO 2130-EXIT
032100     END-IF.
032200     MOVE     1 TO WS-Fcst-Day.
032300     ADD      1 TO WS-Fcst-Month.
032400     IF       WS-Fcst-Month NOT > 12
032500              GO TO 2130-EXIT
032600     END-IF.
032700     MOVE     1 TO WS-Fcst-Month.
032800     ADD      1 TO WS-Fcst-Year.
032900 2130-EXIT.
033000     EXIT.
033100*
033200 2140-CHECK-LEAP-YEAR.
033300     DIVIDE   WS-Fcst-Year BY 4 GIVING WS-Temp-Div
033400              REMAINDER WS-Temp-Rem.
033500     IF       WS-Temp-Rem NOT = 0
033600              GO TO 2140-EXIT
033700     END-IF.
033800     DIVIDE   WS-Fcst-Year BY 100 GIVING WS-Temp-Div
033900              REMAINDER WS-Temp-Rem.
034000     IF       WS-Temp-Rem NOT = 0
034100              MOVE 29 TO WS-Days-This-Month
034200              GO TO 2140-EXIT
034300     END-IF.
034400     DIVIDE   WS-Fcst-Year BY 400 GIVING WS-Temp-Div
034500              REMAINDER WS-Temp-Rem.
034600     IF       WS-Temp-Rem = 0
034700              MOVE 29 TO WS-Days-This-Month
034800     END-IF.
034900 2140-EXIT.
035000     EXIT.
035100*
035200* A RECORD IS ANOMALOUS WHEN POWER-KWH LIES OUTSIDE MEAN +/-
035300* 2.0 SIGMA.  EXCESS AND CAUSE ARE ONLY MEANINGFUL FOR
035400* ANOMALIES SO ARE COMPUTED HERE, NOT FOR EVERY ENTRY.
035500*
035600 2200-DETECT-ANOMALIES.
035700     COMPUTE  WS-Anom-Lower = WS-Mean - (2.0 * WS-Sigma).
035800     COMPUTE  WS-Anom-Upper = WS-Mean + (2.0 * WS-Sigma).
035900     IF       STT-Power-Kwh (Idx) NOT < WS-Anom-Lower
036000     AND      STT-Power-Kwh (Idx) NOT > WS-Anom-Upper
036100              GO TO 2200-EXIT
036200     END-IF.
036300     IF       STT-Power-Kwh (Idx) > WS-Mean
036400              COMPUTE WS-Excess-Kwh ROUNDED =
036500                       STT-Power-Kwh (Idx) - WS-Mean
036600     ELSE
036700              MOVE ZERO TO WS-Excess-Kwh
036800     END-IF.
036900     PERFORM  2210-CLASSIFY-CAUSE THRU 2210-EXIT.
037000     MOVE     STT-Timestamp (Idx) TO ANM-TIMESTAMP.
037100     MOVE     STT-Power-Kwh (Idx) TO ANM-POWER-KWH.
037200     MOVE     WS-Excess-Kwh       TO ANM-EXCESS-KWH.
037300     MOVE     WS-Cause            TO ANM-CAUSE.
037400     WRITE    EM-ANOMALY-RECORD.
037500     ADD      1 TO WS-Anomaly-Count.
037600 2200-EXIT.
037700     EXIT.
037800*
037900* CAUSE CLASSIFICATION - LATER RULES OVERRIDE EARLIER ONES.
038000* RULE 4 (HIGH-CONSUMPTION, ONLY WHEN NO EFFICIENCY VALUE
038100* EXISTS) IS NOT CODED HERE - EVERY RECORD ON THE CLEAN-DATA
038200* STORE CARRIES CLN-EFFICIENCY, SO THAT ARM CAN NEVER FIRE.
038300* SEE EM-REQ-021.
038400*
038500 2210-CLASSIFY-CAUSE.
038600     MOVE     "UNKNOWN" TO WS-Cause.
038700     IF       STT-Load-Pct (Idx) > 95
038800              MOVE "OVERLOAD" TO WS-Cause
038900     END-IF.
039000     IF       STT-Load-Pct (Idx) < 50
039100     AND      STT-Power-Kwh (Idx) > WS-Mean
039200              MOVE "LOW-EFFICIENCY" TO WS-Cause
039300     END-IF.
039400     IF       STT-Efficiency (Idx) < 80
039500              MOVE "EQUIPMENT-WEAR" TO WS-Cause
039600     END-IF.
039700 2210-EXIT.
039800     EXIT.
039900*
040000* MAPE/RMSE OVER THE IN-SAMPLE PAIRS - EVERY CLEAN RECORD
040100* PAIRED WITH THE MEAN-BASED PREDICTION.  THE CLEAN STORE IS
040200* NEVER EMPTY AT THIS POINT (CHECKED AT 1100-EXIT) SO THE
040300* PAIR SET IS NEVER EMPTY EITHER.
040400*
040500 2300-COMPUTE-ACCURACY.
040600     PERFORM  2310-ACCUM-PCT-ERROR THRU 2310-EXIT
040700              VARYING Idx FROM 1 BY 1
040800              UNTIL Idx > WS-Stat-Count.
040900     COMPUTE  WS-Mape ROUNDED =
041000              (WS-Sum-Pct-Err / WS-Stat-Count) * 100.
041100     COMPUTE  WS-Variance ROUNDED = WS-Sum-Sq-Dev / WS-Stat-Count.
041200*                       RE-USE OF WS-SUM-SQ-DEV IS SAFE - THE
041300*                       MEAN-BASED RESIDUAL IS THE SAME SERIES
041400*                       USED FOR THE SAMPLE VARIANCE ABOVE.
041500     MOVE     WS-Variance TO WS-Sqrt-Input.
041600     PERFORM  2350-COMPUTE-SQRT THRU 2350-EXIT.
041700     COMPUTE  WS-Rmse ROUNDED = WS-Sqrt-Result.
042000 2300-EXIT.
042100     EXIT.
042200*
042300 2310-ACCUM-PCT-ERROR.
042400     COMPUTE  WS-Actual-Diff = STT-Power-Kwh (Idx) - WS-Mean.
042500     IF       WS-Actual-Diff < ZERO
042600              COMPUTE WS-Actual-Diff = WS-Actual-Diff * -1
042700     END-IF.
042800     COMPUTE  WS-Pct-Err ROUNDED =
042900              WS-Actual-Diff / STT-Power-Kwh (Idx).
043000     ADD      WS-Pct-Err TO WS-Sum-Pct-Err.
043100 2310-EXIT.
043200     EXIT.
043300*
043400* SQUARE ROOT BY NEWTON'S METHOD - WS-SQRT-INPUT ON ENTRY,
043500* WS-SQRT-RESULT ON EXIT.
043600*
043700 2350-COMPUTE-SQRT.
043800     IF       WS-Sqrt-Input <= ZERO
043900              MOVE ZERO TO WS-Sqrt-Result
044000              GO TO 2350-EXIT
044100     END-IF.
044200     MOVE     WS-Sqrt-Input TO WS-Sqrt-Guess.
044300     PERFORM  2351-SQRT-STEP THRU 2351-EXIT
044400              VARYING WS-Sqrt-Iter FROM 1 BY 1
044500              UNTIL WS-Sqrt-Iter > 20.
044600     MOVE     WS-Sqrt-Guess TO WS-Sqrt-Result.
044700 2350-EXIT.
044800     EXIT.
044900*
045000 2351-SQRT-STEP.
045100     COMPUTE  WS-Sqrt-Guess ROUNDED =
045200              (WS-Sqrt-Guess + (WS-Sqrt-Input / WS-Sqrt-Guess)) / 2.
045300 2351-EXIT.
045400     EXIT.
045500*
045600 3000-REPORT-RESULTS.
045700     MOVE     WS-Forecast-Count TO WS-Forecast-Count-Ed.
045800     MOVE     WS-Anomaly-Count  TO WS-Anomaly-Count-Ed.
045900     MOVE     WS-Mape           TO WS-Mape-Ed.
046000     MOVE     WS-Rmse           TO WS-Rmse-Ed.
046100     DISPLAY  "EMANLZ0 - FORECAST DAYS WRITTEN = "
046200              WS-Forecast-Count-Ed UPON CONSOLE.
046300     DISPLAY  "EMANLZ0 - ANOMALIES DETECTED    = "
046400              WS-Anomaly-Count-Ed UPON CONSOLE.
046500     DISPLAY  "EMANLZ0 - MAPE PCT              = "
046600              WS-Mape-Ed UPON CONSOLE.
046700     DISPLAY  "EMANLZ0 - RMSE KWH              = "
046800              WS-Rmse-Ed UPON CONSOLE.
046900 3000-EXIT.
047000     EXIT.
047100*
047200 9000-CLOSE-FILES.
047300     CLOSE    CLEAN-DATA-STORE.
047400     CLOSE    FORECAST-STORE.
047500     CLOSE    ANOMALY-STORE.
047600 9000-EXIT.
047700     EXIT.
